000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PRSCALC.
000300 AUTHOR.          R S MARCHETTI.
000400 INSTALLATION.    STATE OF CONNECTICUT - DEPT OF ADMIN SVCS.
000500 DATE-WRITTEN.    11-14-88.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*****************************************************************
000900*  PRSCALC  -  PERFORMANCE REVIEW SCORE CALCULATION            *
001000*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
001100*****************************************************************
001200*  CALLED BY PRSSUB ONCE PER SUBMITTED REVIEW.  VALIDATES THE  *
001300*  THREE RAW METRICS (GOAL ACHIEVEMENT, SKILL LEVEL, TEAMWORK) *
001400*  AND, IF ALL THREE ARE IN RANGE, COMPUTES THE WEIGHTED       *
001500*  OVERALL SCORE.  THE CALLER MUST TEST PRSP-RETURN-CODE - A   *
001600*  NON-ZERO CODE MEANS THE REVIEW MUST NOT BE SCORED OR        *
001700*  STORED.  THIS PROGRAM DOES NO FILE I/O OF ITS OWN.          *
001800*****************************************************************
001900*  CHANGE LOG.                                                 *
002000*  ------------------------------------------------------------*
002100*  11-14-88 RSM  ORIGINAL PROGRAM.                             *
002200*  02-22-90 RSM  CORRECTED WEIGHT ON SKILL-LEVEL - WAS 0.35,   *
002300*           SHOULD HAVE BEEN 0.30 PER PERSONNEL MEMO 90-06.    *
002400*  07-19-93 TLM  ADDED WS-CALL-COUNT/WS-REJECT-COUNT FOR THE   *
002500*           MONTHLY VOLUME REPORT (REQUEST PR-1402).          *
002600*  01-05-96 DWK  STANDARDIZED ERROR TEXT ACROSS ALL THREE      *
002700*           METRIC EDITS - SEE 100-VALIDATE-METRICS-RTN.       *
002800*  08-11-98 PJH  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,  *  PRS0098 
002900*           NO CHANGE REQUIRED.  SIGNED OFF PER Y2K-LOG 214.   *  PRS0099 
003000*  03-02-01 DWK  COMPUTE NOW USES ROUNDED PER REVISED SPEC -   *
003100*           OVERALL SCORE WAS TRUNCATING THE THIRD DECIMAL.    *
003200*  06-14-04 MAS  REQUEST PR-2288 - SIZE ERROR ON COMPUTE NOW   *
003300*           SETS THE RETURN CODE INSTEAD OF ABENDING.          *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.     IBM-370.
003800 OBJECT-COMPUTER.     IBM-370.
003900 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*
004400 77  WS-CALL-COUNT            PIC S9(05) COMP VALUE ZERO.
004500 77  WS-REJECT-COUNT          PIC S9(05) COMP VALUE ZERO.
004600*
004700 01  WS-CALC-WEIGHTS.
004800     05  WS-WEIGHT-GOAL       PIC 9V9(02) VALUE 0.40.
004900     05  WS-WEIGHT-SKILL      PIC 9V9(02) VALUE 0.30.
005000     05  WS-WEIGHT-TEAM       PIC 9V9(02) VALUE 0.30.
005100     05  FILLER               PIC X(02).
005200*
005300*    CONVERSION AREAS - USED ONLY TO BUILD THE ERROR TEXT WHEN
005400*    A METRIC FAILS THE RANGE EDIT.  SEE EPSCMORT/EPSCSMRT FOR
005500*    THE ORIGIN OF THIS REDEFINES IDIOM.
005600*
005700 01  WS-CONVERSIONS.
005800     05  WS-GOAL-CNVRT        PIC X(06).
005900     05  WS-GOAL-NUMBER REDEFINES WS-GOAL-CNVRT
006000                              PIC 9(04)V9(02).
006100     05  WS-SKILL-CNVRT       PIC X(06).
006200     05  WS-SKILL-NUMBER REDEFINES WS-SKILL-CNVRT
006300                              PIC 9(04)V9(02).
006400     05  WS-TEAM-CNVRT        PIC X(06).
006500     05  WS-TEAM-NUMBER REDEFINES WS-TEAM-CNVRT
006600                              PIC 9(04)V9(02).
006700     05  FILLER               PIC X(02).
006800
006900 LINKAGE SECTION.
007000     COPY PRSPARM.
007100
007200 PROCEDURE DIVISION USING PRS-CALC-PARM.
007300
007400 000-MAINLINE-RTN.
007500     ADD 1 TO WS-CALL-COUNT.
007600     PERFORM 100-VALIDATE-METRICS-RTN THRU 100-EXIT.
007700     IF PRSP-VALID
007800         PERFORM 200-COMPUTE-SCORE-RTN THRU 200-EXIT
007900     ELSE
008000         ADD 1 TO WS-REJECT-COUNT
008100     END-IF.
008200     GOBACK.
008300
008400 100-VALIDATE-METRICS-RTN.
008500*    EACH RAW METRIC MUST BE 0.00 THRU 100.00 INCLUSIVE - SEE
008600*    SPEC SECTION "SCORE CALCULATION" BUSINESS RULES.
008700     MOVE ZERO TO PRSP-RETURN-CODE.
008800     MOVE SPACES TO PRSP-RETURN-ERROR-TEXT.
008900     IF PRSP-GOAL-ACHIEVEMENT > 100.00
009000         SET PRSP-METRIC-OUT-OF-RANGE TO TRUE
009100         MOVE PRSP-GOAL-ACHIEVEMENT TO WS-GOAL-NUMBER
009200         STRING 'GOAL ACHIEVEMENT OUT OF RANGE - '
009300                WS-GOAL-CNVRT DELIMITED BY SIZE
009400                INTO PRSP-RETURN-ERROR-TEXT
009500         END-STRING
009600     END-IF.
009700     IF PRSP-SKILL-LEVEL > 100.00
009800         SET PRSP-METRIC-OUT-OF-RANGE TO TRUE
009900         MOVE PRSP-SKILL-LEVEL TO WS-SKILL-NUMBER
010000         STRING 'SKILL LEVEL OUT OF RANGE - '
010100                WS-SKILL-CNVRT DELIMITED BY SIZE
010200                INTO PRSP-RETURN-ERROR-TEXT
010300         END-STRING
010400     END-IF.
010500     IF PRSP-TEAMWORK > 100.00
010600         SET PRSP-METRIC-OUT-OF-RANGE TO TRUE
010700         MOVE PRSP-TEAMWORK TO WS-TEAM-NUMBER
010800         STRING 'TEAMWORK OUT OF RANGE - '
010900                WS-TEAM-CNVRT DELIMITED BY SIZE
011000                INTO PRSP-RETURN-ERROR-TEXT
011100         END-STRING
011200     END-IF.
011300 100-EXIT.
011400     EXIT.
011500
011600 200-COMPUTE-SCORE-RTN.
011700*    WEIGHTS ARE FIXED AND SUM TO 1.00 - SEE WS-CALC-WEIGHTS.
011800*    02-22-90 FIX - SKILL WEIGHT CORRECTED TO 0.30 (SEE LOG).
011900*    03-02-01 FIX - ADDED ROUNDED (SEE LOG).
012000     COMPUTE PRSP-OVERALL-SCORE ROUNDED =
012100             (PRSP-GOAL-ACHIEVEMENT * WS-WEIGHT-GOAL)
012200           + (PRSP-SKILL-LEVEL      * WS-WEIGHT-SKILL)
012300           + (PRSP-TEAMWORK         * WS-WEIGHT-TEAM)
012400         ON SIZE ERROR
012500             SET PRSP-METRIC-OUT-OF-RANGE TO TRUE
012600             MOVE 'OVERALL SCORE COMPUTATION SIZE ERROR'
012700                  TO PRSP-RETURN-ERROR-TEXT
012800     END-COMPUTE.
012900 200-EXIT.
013000     EXIT.
