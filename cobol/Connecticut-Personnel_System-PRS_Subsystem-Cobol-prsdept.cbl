000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PRSDEPT.
000300 AUTHOR.          R S MARCHETTI.
000400 INSTALLATION.    STATE OF CONNECTICUT - DEPT OF ADMIN SVCS.
000500 DATE-WRITTEN.    12-19-88.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*****************************************************************
000900*  PRSDEPT  -  DEPARTMENT SUMMARY REPORT                       *
001000*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
001100*****************************************************************
001200*  FOR ONE DEPARTMENT NAMED ON THE CONTROL CARD, BUILDS A       *
001300*  PER-EMPLOYEE AVERAGE-SCORE TABLE, GROUPED BY EMPLOYEE, OVER  *
001400*  ALL OF REVIEW-MASTER - THEN KEEPS ONLY THE EMPLOYEES WHO     *
001500*  HAVE AT LEAST ONE REVIEW IN THE TARGET DEPARTMENT.  THE      *
001600*  SURVIVING EMPLOYEES ARE RANKED DESCENDING BY THEIR OWN       *
001700*  AVERAGE SCORE (ACROSS ALL OF THEIR REVIEWS, ANY DEPARTMENT)  *
001800*  - THE TOP 2 ARE PRINTED AS TOP PERFORMERS, THE REST AS LOW.  *
001900*  ADAPTED FROM THE GROUP-BY-DEPT CURSOR IN CURSRAVG, RECAST AS *
002000*  AN IN-CORE TABLE - NO KEYED ACCESS TO REVIEW-MASTER EXISTS   *
002100*  IN THIS BUILD.                                               *
002200*****************************************************************
002300*  CHANGE LOG.                                                 *
002400*  ------------------------------------------------------------*
002500*  12-19-88 RSM  ORIGINAL PROGRAM.                             *
002600*  05-14-91 RSM  WS-EMP-TABLE AND WS-RESULT-TABLE RAISED FROM  *
002700*           1000 TO 2000 ENTRIES - SAME FIX AS PRSPEER.        *
002800*  07-19-93 TLM  200-SORT-TABLE-RTN REWRITTEN AS A STABLE      *
002900*           INSERTION SORT - THE OLD EXCHANGE SORT COULD       *
003000*           REORDER TIED LOW PERFORMERS (REQUEST PR-1402).     *
003100*  08-11-98 PJH  Y2K REVIEW - NO DATE COMPARISONS IN THIS      *  PRS0506 
003200*           PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF PER       *  PRS0507 
003300*           Y2K-LOG 214.                                       *  PRS0508 
003400*  03-02-01 DWK  EMPTY DEPARTMENT AGGREGATE SET NOW WRITES THE  *
003500*           ERROR LINE INSTEAD OF AN EMPTY REPORT BODY.        *
003600*  06-14-04 MAS  REQUEST PR-2288 - RANK COLUMN NOW BLANK (NOT  *
003700*           ZERO) ON LOW-PERFORMER LINES.                      *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.     IBM-370.
004200 OBJECT-COMPUTER.     IBM-370.
004300 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PARM-FILE     ASSIGN TO DEPTPARM
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WS-PARM-STATUS.
004900     SELECT REVIEW-MASTER ASSIGN TO REVMSTR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WS-MASTER-STATUS.
005200     SELECT DEPT-RPT-FILE ASSIGN TO DEPTRPT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WS-RPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PARM-FILE.
005900 01  PARM-RECORD.
006000     05  PARM-DEPARTMENT-ID      PIC X(10).
006100     05  FILLER                  PIC X(70).
006200
006300 FD  REVIEW-MASTER.
006400     COPY PRSREC.
006500
006600 FD  DEPT-RPT-FILE.
006700 01  PRINT-LINE                  PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000*
007100 77  WS-PARM-STATUS              PIC X(02) VALUE SPACES.
007200 77  WS-MASTER-STATUS            PIC X(02) VALUE SPACES.
007300 77  WS-RPT-STATUS                PIC X(02) VALUE SPACES.
007400 77  WS-EMP-TABLE-COUNT          PIC S9(05) COMP VALUE ZERO.
007500 77  WS-RESULT-COUNT             PIC S9(05) COMP VALUE ZERO.
007600 77  WS-FOUND-IDX                PIC S9(05) COMP VALUE ZERO.
007700 77  WS-INS-IDX                  PIC S9(05) COMP VALUE ZERO.
007800 77  WS-SHIFT-IDX                PIC S9(05) COMP VALUE ZERO.
007900 77  WS-TOP-LIMIT                PIC S9(05) COMP VALUE ZERO.
008000*
008100 01  WS-TARGET-DEPARTMENT        PIC X(10) VALUE SPACES.
008200 01  WS-DEPT-AVG-TOTAL           PIC 9(07)V9(02) COMP-3
008300                                 VALUE ZERO.
008400 01  WS-DEPT-AVG-SCORE           PIC 9(03)V9(02) VALUE ZERO.
008500 01  WS-DEPT-AVG-SCORE-R REDEFINES WS-DEPT-AVG-SCORE.
008600     05  WS-DEPT-AVG-WHOLE       PIC 9(03).
008700     05  WS-DEPT-AVG-DECIMAL     PIC 9(02).
008800*
008900*    ONE ENTRY PER DISTINCT EMPLOYEE FOUND ON REVIEW-MASTER,
009000*    REGARDLESS OF DEPARTMENT - WS-EMP-QUALIFIES IS SET WHEN
009100*    THAT EMPLOYEE HAS AT LEAST ONE REVIEW IN THE TARGET
009200*    DEPARTMENT.  RAISED FROM 1000 TO 2000 ENTRIES 05-14-91.
009300*
009400 01  WS-EMP-TABLE.
009500     05  WS-EMP-ENTRY OCCURS 2000 TIMES
009600                       INDEXED BY WS-EMP-IDX.
009700         10  WS-EMP-ID            PIC X(10).
009800         10  WS-EMP-TOTAL         PIC 9(07)V9(02) COMP-3.
009900         10  WS-EMP-COUNT         PIC 9(05) COMP-3.
010000         10  WS-EMP-QUALIFIES     PIC X(01).
010100             88  WS-EMP-IS-QUALIFIED VALUE 'Y'.
010200*
010300*    SURVIVING EMPLOYEES, IN AGGREGATE (ENCOUNTER) ORDER UNTIL
010400*    200-SORT-TABLE-RTN RUNS.
010500*
010600 01  WS-RESULT-TABLE.
010700     05  WS-RESULT-ENTRY OCCURS 2000 TIMES
010800                          INDEXED BY WS-RES-IDX.
010900         10  WS-RES-EMPLOYEE-ID   PIC X(10).
011000         10  WS-RES-AVERAGE       PIC 9(03)V9(02).
011100*
011200 01  WS-SORT-KEY-ENTRY.
011300     05  WS-KEY-EMPLOYEE-ID      PIC X(10).
011400     05  WS-KEY-AVERAGE          PIC 9(03)V9(02).
011500*
011600 01  HEADING-LINE-ONE.
011700     05  FILLER                  PIC X(51) VALUE SPACES.
011800     05  FILLER                  PIC X(25) VALUE
011900         'DEPARTMENT SUMMARY REPORT'.
012000     05  FILLER                  PIC X(56) VALUE SPACES.
012100*
012200 01  HEADING-LINE-TWO.
012300     05  FILLER                  PIC X(12) VALUE
012400         'DEPARTMENT: '.
012500     05  HDG-DEPARTMENT-ID       PIC X(10).
012600     05  FILLER                  PIC X(04) VALUE SPACES.
012700     05  FILLER                  PIC X(15) VALUE
012800         'AVERAGE SCORE: '.
012900     05  HDG-DEPT-AVG-SCORE      PIC ZZ9.99.
013000     05  FILLER                  PIC X(85) VALUE SPACES.
013100*
013200 01  TOP-SECTION-LINE.
013300     05  FILLER                  PIC X(14) VALUE
013400         'TOP PERFORMERS'.
013500     05  FILLER                  PIC X(118) VALUE SPACES.
013600*
013700 01  TOP-COLUMN-LINE.
013800     05  FILLER                  PIC X(04) VALUE 'RANK'.
013900     05  FILLER                  PIC X(02) VALUE SPACES.
014000     05  FILLER                  PIC X(11) VALUE
014100         'EMPLOYEE-ID'.
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  FILLER                  PIC X(09) VALUE
014400         'AVG-SCORE'.
014500     05  FILLER                  PIC X(104) VALUE SPACES.
014600*
014700 01  TOP-DETAIL-LINE.
014800     05  DET-RANK                PIC 9.
014900     05  FILLER                  PIC X(05) VALUE SPACES.
015000     05  DET-EMPLOYEE-ID         PIC X(10).
015100     05  FILLER                  PIC X(02) VALUE SPACES.
015200     05  DET-AVG-SCORE           PIC ZZ9.99.
015300     05  FILLER                  PIC X(108) VALUE SPACES.
015400*
015500 01  LOW-SECTION-LINE.
015600     05  FILLER                  PIC X(14) VALUE
015700         'LOW PERFORMERS'.
015800     05  FILLER                  PIC X(118) VALUE SPACES.
015900*
016000 01  LOW-COLUMN-LINE.
016100     05  FILLER                  PIC X(11) VALUE
016200         'EMPLOYEE-ID'.
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  FILLER                  PIC X(09) VALUE
016500         'AVG-SCORE'.
016600     05  FILLER                  PIC X(110) VALUE SPACES.
016700*
016800 01  LOW-DETAIL-LINE.
016900     05  DET-LOW-EMPLOYEE-ID     PIC X(10).
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  DET-LOW-AVG-SCORE       PIC ZZ9.99.
017200     05  FILLER                  PIC X(114) VALUE SPACES.
017300*
017400 01  ERROR-LINE.
017500     05  FILLER                  PIC X(01) VALUE SPACES.
017600     05  ERR-DEPARTMENT-ID       PIC X(10).
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800     05  FILLER                  PIC X(30) VALUE
017900         'HAS NO EMPLOYEES ON FILE - REJ'.
018000     05  FILLER                  PIC X(89) VALUE SPACES.
018100
018200 PROCEDURE DIVISION.
018300
018400 000-MAINLINE-RTN.
018500     OPEN INPUT  PARM-FILE
018600                 REVIEW-MASTER
018700          OUTPUT DEPT-RPT-FILE.
018800 010-READ-PARM-RTN.
018900     READ PARM-FILE
019000         AT END
019100             GO TO 010-EXIT
019200     END-READ.
019300     PERFORM 090-PROCESS-ONE-DEPT-RTN THRU 090-EXIT.
019400     GO TO 010-READ-PARM-RTN.
019500 010-EXIT.
019600     CLOSE PARM-FILE
019700           REVIEW-MASTER
019800           DEPT-RPT-FILE.
019900     STOP RUN.
020000
020100 090-PROCESS-ONE-DEPT-RTN.
020200     MOVE PARM-DEPARTMENT-ID TO WS-TARGET-DEPARTMENT.
020300     PERFORM 100-BUILD-EMPL-TABLE-RTN THRU 100-EXIT.
020400     IF WS-RESULT-COUNT = ZERO
020500         PERFORM 180-WRITE-ERROR-RTN THRU 180-EXIT
020600     ELSE
020700         PERFORM 200-SORT-TABLE-RTN THRU 200-EXIT
020800         PERFORM 300-SPLIT-TOP-LOW-RTN THRU 300-EXIT
020900         PERFORM 400-WRITE-REPORT-RTN THRU 400-EXIT
021000     END-IF.
021100 090-EXIT.
021200     EXIT.
021300
021400 100-BUILD-EMPL-TABLE-RTN.
021500*    PASS ONE - GROUP EVERY SCORED REVIEW ON THE MASTER, ANY
021600*    DEPARTMENT, INTO A PER-EMPLOYEE TOTAL/COUNT.  FLAG EACH
021700*    EMPLOYEE ENTRY THAT HAS AT LEAST ONE REVIEW IN THE TARGET
021800*    DEPARTMENT.
021900     MOVE ZERO TO WS-EMP-TABLE-COUNT WS-RESULT-COUNT
022000                  WS-DEPT-AVG-TOTAL.
022100 130-READ-ONE-REVIEW-RTN.
022200     READ REVIEW-MASTER
022300         AT END
022400             GO TO 130-EXIT
022500     END-READ.
022600     IF RV-SCORED
022700         PERFORM 120-FIND-OR-ADD-EMPLOYEE-RTN THRU 120-EXIT
022800         PERFORM 140-UPDATE-EMPLOYEE-ENTRY-RTN THRU 140-EXIT
022900     END-IF.
023000     GO TO 130-READ-ONE-REVIEW-RTN.
023100 130-EXIT.
023200     CLOSE REVIEW-MASTER.
023300     OPEN INPUT REVIEW-MASTER.
023400*    PASS TWO - COPY EVERY QUALIFYING EMPLOYEE, WITH ITS OWN
023500*    AVERAGE OVER ALL OF ITS REVIEWS, INTO THE RESULT TABLE IN
023600*    AGGREGATE (ENCOUNTER) ORDER.
023700     PERFORM 150-COPY-ONE-EMPLOYEE-RTN THRU 150-EXIT
023800             VARYING WS-EMP-IDX FROM 1 BY 1
023900             UNTIL WS-EMP-IDX > WS-EMP-TABLE-COUNT.
024000 100-EXIT.
024100     EXIT.
024200
024300 150-COPY-ONE-EMPLOYEE-RTN.
024400     IF WS-EMP-IS-QUALIFIED (WS-EMP-IDX)
024500         PERFORM 160-ADD-RESULT-ENTRY-RTN THRU 160-EXIT
024600     END-IF.
024700 150-EXIT.
024800     EXIT.
024900
025000 120-FIND-OR-ADD-EMPLOYEE-RTN.
025100     MOVE ZERO TO WS-FOUND-IDX.
025200     PERFORM 125-TEST-ONE-SLOT-RTN THRU 125-EXIT
025300             VARYING WS-EMP-IDX FROM 1 BY 1
025400             UNTIL WS-EMP-IDX > WS-EMP-TABLE-COUNT.
025500     IF WS-FOUND-IDX = ZERO
025600         ADD 1 TO WS-EMP-TABLE-COUNT
025700         SET WS-EMP-IDX TO WS-EMP-TABLE-COUNT
025800         MOVE RV-EMPLOYEE-ID TO WS-EMP-ID (WS-EMP-IDX)
025900         MOVE ZERO           TO WS-EMP-TOTAL (WS-EMP-IDX)
026000                                WS-EMP-COUNT (WS-EMP-IDX)
026100         MOVE 'N'             TO WS-EMP-QUALIFIES (WS-EMP-IDX)
026200     ELSE
026300         SET WS-EMP-IDX TO WS-FOUND-IDX
026400     END-IF.
026500 120-EXIT.
026600     EXIT.
026700
026800 125-TEST-ONE-SLOT-RTN.
026900     IF WS-EMP-ID (WS-EMP-IDX) = RV-EMPLOYEE-ID
027000         SET WS-FOUND-IDX TO WS-EMP-IDX
027100     END-IF.
027200 125-EXIT.
027300     EXIT.
027400
027500 140-UPDATE-EMPLOYEE-ENTRY-RTN.
027600     ADD 1 TO WS-EMP-COUNT (WS-EMP-IDX).
027700     ADD RV-OVERALL-SCORE TO WS-EMP-TOTAL (WS-EMP-IDX).
027800     IF RV-DEPARTMENT-ID = WS-TARGET-DEPARTMENT
027900         SET WS-EMP-IS-QUALIFIED (WS-EMP-IDX) TO TRUE
028000     END-IF.
028100 140-EXIT.
028200     EXIT.
028300
028400 160-ADD-RESULT-ENTRY-RTN.
028500     ADD 1 TO WS-RESULT-COUNT.
028600     SET WS-RES-IDX TO WS-RESULT-COUNT.
028700     MOVE WS-EMP-ID (WS-EMP-IDX)
028800         TO WS-RES-EMPLOYEE-ID (WS-RES-IDX).
028900     COMPUTE WS-RES-AVERAGE (WS-RES-IDX) ROUNDED =
029000             WS-EMP-TOTAL (WS-EMP-IDX) /
029100             WS-EMP-COUNT (WS-EMP-IDX).
029200     ADD WS-RES-AVERAGE (WS-RES-IDX) TO WS-DEPT-AVG-TOTAL.
029300 160-EXIT.
029400     EXIT.
029500
029600 200-SORT-TABLE-RTN.
029700*    STABLE INSERTION SORT, DESCENDING BY AVERAGE SCORE -
029800*    REWRITTEN 07-19-93, SEE LOG.  ONLY SHIFTS PAST ENTRIES
029900*    WITH A STRICTLY LOWER AVERAGE, SO TIES KEEP THEIR ORIGINAL
030000*    AGGREGATE ORDER.
030100     PERFORM 220-INSERT-ONE-ENTRY-RTN THRU 220-EXIT
030200             VARYING WS-INS-IDX FROM 2 BY 1
030300             UNTIL WS-INS-IDX > WS-RESULT-COUNT.
030400 200-EXIT.
030500     EXIT.
030600
030700 220-INSERT-ONE-ENTRY-RTN.
030800     MOVE WS-RESULT-ENTRY (WS-INS-IDX) TO WS-SORT-KEY-ENTRY.
030900     COMPUTE WS-SHIFT-IDX = WS-INS-IDX - 1.
031000 225-SHIFT-ONE-SLOT-RTN.
031100     IF WS-SHIFT-IDX < 1
031200         GO TO 225-EXIT
031300     END-IF.
031400     IF WS-RES-AVERAGE (WS-SHIFT-IDX) < WS-KEY-AVERAGE
031500         MOVE WS-RESULT-ENTRY (WS-SHIFT-IDX)
031600              TO WS-RESULT-ENTRY (WS-SHIFT-IDX + 1)
031700         SUBTRACT 1 FROM WS-SHIFT-IDX
031800         GO TO 225-SHIFT-ONE-SLOT-RTN
031900     END-IF.
032000 225-EXIT.
032100     MOVE WS-SORT-KEY-ENTRY TO WS-RESULT-ENTRY (WS-SHIFT-IDX + 1).
032200 220-EXIT.
032300     EXIT.
032400
032500 300-SPLIT-TOP-LOW-RTN.
032600*    TOP PERFORMERS ARE THE FIRST 2 ENTRIES (OR FEWER) AFTER
032700*    THE SORT - THE REST ARE LOW PERFORMERS.  NO RANK IS
032800*    ASSIGNED BELOW THE TOP-LIMIT (06-14-04 FIX).
032900     IF WS-RESULT-COUNT < 2
033000         MOVE WS-RESULT-COUNT TO WS-TOP-LIMIT
033100     ELSE
033200         MOVE 2 TO WS-TOP-LIMIT
033300     END-IF.
033400     COMPUTE WS-DEPT-AVG-SCORE ROUNDED =
033500             WS-DEPT-AVG-TOTAL / WS-RESULT-COUNT.
033600 300-EXIT.
033700     EXIT.
033800
033900 400-WRITE-REPORT-RTN.
034000     MOVE WS-TARGET-DEPARTMENT TO HDG-DEPARTMENT-ID.
034100     MOVE WS-DEPT-AVG-SCORE    TO HDG-DEPT-AVG-SCORE.
034200     WRITE PRINT-LINE FROM HEADING-LINE-ONE
034300         AFTER ADVANCING PAGE.
034400     WRITE PRINT-LINE FROM HEADING-LINE-TWO
034500         AFTER ADVANCING 2 LINES.
034600     WRITE PRINT-LINE FROM TOP-SECTION-LINE
034700         AFTER ADVANCING 2 LINES.
034800     WRITE PRINT-LINE FROM TOP-COLUMN-LINE
034900         AFTER ADVANCING 1 LINES.
035000     PERFORM 420-WRITE-TOP-LINE-RTN THRU 420-EXIT
035100             VARYING WS-RES-IDX FROM 1 BY 1
035200             UNTIL WS-RES-IDX > WS-TOP-LIMIT.
035300     WRITE PRINT-LINE FROM LOW-SECTION-LINE
035400         AFTER ADVANCING 2 LINES.
035500     WRITE PRINT-LINE FROM LOW-COLUMN-LINE
035600         AFTER ADVANCING 1 LINES.
035700     IF WS-TOP-LIMIT < WS-RESULT-COUNT
035800         PERFORM 440-WRITE-LOW-LINE-RTN THRU 440-EXIT
035900                 VARYING WS-RES-IDX FROM WS-TOP-LIMIT + 1 BY 1
036000                 UNTIL WS-RES-IDX > WS-RESULT-COUNT
036100     END-IF.
036200 400-EXIT.
036300     EXIT.
036400
036500 420-WRITE-TOP-LINE-RTN.
036600     MOVE WS-RES-IDX                     TO DET-RANK.
036700     MOVE WS-RES-EMPLOYEE-ID (WS-RES-IDX) TO DET-EMPLOYEE-ID.
036800     MOVE WS-RES-AVERAGE (WS-RES-IDX)     TO DET-AVG-SCORE.
036900     WRITE PRINT-LINE FROM TOP-DETAIL-LINE
037000         AFTER ADVANCING 1 LINES.
037100 420-EXIT.
037200     EXIT.
037300
037400 440-WRITE-LOW-LINE-RTN.
037500     MOVE WS-RES-EMPLOYEE-ID (WS-RES-IDX) TO DET-LOW-EMPLOYEE-ID.
037600     MOVE WS-RES-AVERAGE (WS-RES-IDX)     TO DET-LOW-AVG-SCORE.
037700     WRITE PRINT-LINE FROM LOW-DETAIL-LINE
037800         AFTER ADVANCING 1 LINES.
037900 440-EXIT.
038000     EXIT.
038100
038200 180-WRITE-ERROR-RTN.
038300     MOVE SPACES              TO ERROR-LINE.
038400     MOVE WS-TARGET-DEPARTMENT TO ERR-DEPARTMENT-ID.
038500     WRITE PRINT-LINE FROM ERROR-LINE
038600         AFTER ADVANCING PAGE.
038700 180-EXIT.
038800     EXIT.
