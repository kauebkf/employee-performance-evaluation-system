000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PRSEMP.
000300 AUTHOR.          R S MARCHETTI.
000400 INSTALLATION.    STATE OF CONNECTICUT - DEPT OF ADMIN SVCS.
000500 DATE-WRITTEN.    11-21-88.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*****************************************************************
000900*  PRSEMP   -  EMPLOYEE PERFORMANCE REPORT                     *
001000*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
001100*****************************************************************
001200*  READS THE CONTROL CARD FOR ONE EMPLOYEE-ID, MAKES A          *
001300*  SEQUENTIAL PASS OF REVIEW-MASTER COLLECTING EVERY REVIEW     *
001400*  FOR THAT EMPLOYEE, COMPUTES THE ALL-TIME AVERAGE AND THE     *
001500*  LAST-QUARTER/LAST-YEAR TREND AVERAGES, SORTS THE EMPLOYEE'S  *
001600*  REVIEWS NEWEST-FIRST AND PRINTS THE PERFORMANCE REPORT.      *
001700*  A CONTROL CARD NAMING AN EMPLOYEE WITH NO REVIEWS ON FILE    *
001800*  IS AN ERROR - NO REPORT IS PRODUCED FOR THAT CARD.           *
001900*****************************************************************
002000*  CHANGE LOG.                                                 *
002100*  ------------------------------------------------------------*
002200*  11-21-88 RSM  ORIGINAL PROGRAM - REPORT BODY AND HEADING    *
002300*           LINES PATTERNED ON THE INSCLAIM DAILY TOTALS RPT.  *
002400*  04-02-91 RSM  ADDED THE LAST-QUARTER/LAST-YEAR TREND LINES   *
002500*           PER PERSONNEL MEMO 91-02.                          *
002600*  07-19-93 TLM  WS-REVIEW-TABLE RAISED FROM 200 TO 500         *
002700*           ENTRIES - LONG-SERVICE EMPLOYEES WERE TRUNCATING.  *
002800*  08-11-98 PJH  Y2K REVIEW - WS-SYS-DATE-6 IS YYMMDD, CENTURY *  PRS0298 
002900*           WINDOWED 19/20 AT '50' PER STANDARD Y2K-LOG 214,   *  PRS0299 
003000*           SAME AS PRSSUB.  REVIEW-DATE ON FILE IS CCYYMMDD   *  PRS0300 
003100*           AND NEEDED NO CHANGE.                              *  PRS0301 
003200*  01-14-02 DWK  QUARTER/YEAR CUTOFF DATES NOW KEEP TODAY'S     *
003300*           DAY-OF-MONTH AS-IS (SEE 150-COMPUTE-CUTOFFS-RTN) - *
003400*           CLOSE ENOUGH FOR A TRAILING WINDOW, PER DWK/TLM.   *
003500*  06-14-04 MAS  REQUEST PR-2288 - DETAIL LINE COMMENTS FIELD  *
003600*           TRUNCATED TO 40 CHARACTERS TO MATCH THE REPORT     *
003700*           SPEC (COMMENTS ON THE MASTER RECORD RUN 100).      *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.     IBM-370.
004200 OBJECT-COMPUTER.     IBM-370.
004300 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PARM-FILE     ASSIGN TO EMPPARM
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS  IS WS-PARM-STATUS.
004900     SELECT REVIEW-MASTER ASSIGN TO REVMSTR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WS-MASTER-STATUS.
005200     SELECT EMP-RPT-FILE  ASSIGN TO EMPRPT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WS-RPT-STATUS.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  PARM-FILE.
005900 01  PARM-RECORD.
006000     05  PARM-EMPLOYEE-ID        PIC X(10).
006100     05  FILLER                  PIC X(70).
006200
006300 FD  REVIEW-MASTER.
006400     COPY PRSREC.
006500
006600 FD  EMP-RPT-FILE.
006700 01  PRINT-LINE                  PIC X(132).
006800
006900 WORKING-STORAGE SECTION.
007000*
007100 77  WS-PARM-STATUS              PIC X(02) VALUE SPACES.
007200 77  WS-MASTER-STATUS            PIC X(02) VALUE SPACES.
007300 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
007400 77  WS-REVIEW-COUNT             PIC S9(05) COMP VALUE ZERO.
007500 77  WS-QTR-COUNT                PIC S9(05) COMP VALUE ZERO.
007600 77  WS-YR-COUNT                 PIC S9(05) COMP VALUE ZERO.
007700 77  WS-TABLE-IDX                PIC S9(05) COMP VALUE ZERO.
007800 77  WS-SWAP-IDX                 PIC S9(05) COMP VALUE ZERO.
007900*
008000 01  WS-TARGET-EMPLOYEE          PIC X(10) VALUE SPACES.
008100 01  WS-LATEST-REVIEW-DATE       PIC 9(08) VALUE ZERO.
008200 01  WS-REPORT-DEPARTMENT        PIC X(10) VALUE SPACES.
008300*
008400*    SYSTEM DATE AND THE TWO TREND-WINDOW CUTOFF DATES - THE
008500*    QUARTER/YEAR CUTOFFS KEEP TODAY'S DAY-OF-MONTH, WHICH CAN
008600*    OVERSTATE A WINDOW BY A FEW DAYS IN SHORT MONTHS.  CLOSE
008700*    ENOUGH FOR A TRAILING TREND - SEE 01-14-02 LOG ENTRY.
008800*
008900 01  WS-SYSTEM-DATE.
009000     05  WS-SYS-DATE-6           PIC 9(06).
009100     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.
009200         10  WS-SYS-YY           PIC 9(02).
009300         10  WS-SYS-MM           PIC 9(02).
009400         10  WS-SYS-DD           PIC 9(02).
009500*
009600 01  WS-TODAY-DATE.
009700     05  WS-TODAY-CCYYMMDD       PIC 9(08).
009800     05  WS-TODAY-R REDEFINES WS-TODAY-CCYYMMDD.
009900         10  WS-TODAY-CCYY       PIC 9(04).
010000         10  WS-TODAY-MM         PIC 9(02).
010100         10  WS-TODAY-DD         PIC 9(02).
010200*
010300 01  WS-QTR-CUTOFF.
010400     05  WS-QTR-CCYYMMDD         PIC 9(08).
010500     05  WS-QTR-R REDEFINES WS-QTR-CCYYMMDD.
010600         10  WS-QTR-CCYY         PIC 9(04).
010700         10  WS-QTR-MM           PIC 9(02).
010800         10  WS-QTR-DD           PIC 9(02).
010900*
011000 01  WS-YR-CUTOFF.
011100     05  WS-YR-CCYYMMDD          PIC 9(08).
011200     05  WS-YR-R REDEFINES WS-YR-CCYYMMDD.
011300         10  WS-YR-CCYY          PIC 9(04).
011400         10  WS-YR-MM            PIC 9(02).
011500         10  WS-YR-DD            PIC 9(02).
011600*
011700*    ACCUMULATORS FOR THE THREE AVERAGES.
011800*
011900 01  WS-ACCUMULATORS.
012000     05  WS-ALL-TOTAL             PIC 9(07)V9(02) COMP-3
012100                                   VALUE ZERO.
012200     05  WS-QTR-TOTAL             PIC 9(07)V9(02) COMP-3
012300                                   VALUE ZERO.
012400     05  WS-YR-TOTAL              PIC 9(07)V9(02) COMP-3
012500                                   VALUE ZERO.
012600     05  WS-ALL-AVERAGE           PIC 9(03)V9(02) VALUE ZERO.
012700     05  WS-QTR-AVERAGE           PIC 9(03)V9(02) VALUE ZERO.
012800     05  WS-YR-AVERAGE            PIC 9(03)V9(02) VALUE ZERO.
012900*
013000*    ONE ENTRY PER REVIEW FOUND FOR THE TARGET EMPLOYEE.  RAISED
013100*    FROM 200 TO 500 ENTRIES 07-19-93 - SEE LOG.
013200*
013300 01  WS-REVIEW-TABLE.
013400     05  WS-REVIEW-ENTRY OCCURS 500 TIMES
013500                         INDEXED BY WS-RVW-IDX.
013600         10  WS-RVW-DATE          PIC 9(08).
013700         10  WS-RVW-GOAL          PIC 9(03)V9(02).
013800         10  WS-RVW-SKILL         PIC 9(03)V9(02).
013900         10  WS-RVW-TEAM          PIC 9(03)V9(02).
014000         10  WS-RVW-OVERALL       PIC 9(03)V9(02).
014100         10  WS-RVW-COMMENTS      PIC X(40).
014200*
014300 01  WS-SWAP-ENTRY.
014400     05  WS-SWAP-DATE             PIC 9(08).
014500     05  WS-SWAP-GOAL             PIC 9(03)V9(02).
014600     05  WS-SWAP-SKILL            PIC 9(03)V9(02).
014700     05  WS-SWAP-TEAM             PIC 9(03)V9(02).
014800     05  WS-SWAP-OVERALL          PIC 9(03)V9(02).
014900     05  WS-SWAP-COMMENTS         PIC X(40).
015000*
015100 01  HEADING-LINE-ONE.
015200     05  FILLER                  PIC X(45) VALUE SPACES.
015300     05  FILLER                  PIC X(27) VALUE
015400         'EMPLOYEE PERFORMANCE REPORT'.
015500     05  FILLER                  PIC X(60) VALUE SPACES.
015600*
015700 01  HEADING-LINE-TWO.
015800     05  FILLER                  PIC X(10) VALUE
015900         'EMPLOYEE: '.
016000     05  HDG-EMPLOYEE-ID         PIC X(10).
016100     05  FILLER                  PIC X(08) VALUE SPACES.
016200     05  FILLER                  PIC X(12) VALUE
016300         'DEPARTMENT: '.
016400     05  HDG-DEPARTMENT-ID       PIC X(10).
016500     05  FILLER                  PIC X(82) VALUE SPACES.
016600*
016700 01  HEADING-LINE-THREE.
016800     05  FILLER                  PIC X(15) VALUE
016900         'AVERAGE SCORE: '.
017000     05  HDG-AVERAGE-SCORE       PIC ZZ9.99.
017100     05  FILLER                  PIC X(12) VALUE
017200         '  LAST QTR: '.
017300     05  HDG-QUARTER-AVG         PIC ZZ9.99.
017400     05  FILLER                  PIC X(11) VALUE
017500         '  LAST YR: '.
017600     05  HDG-YEAR-AVG            PIC ZZ9.99.
017700     05  FILLER                  PIC X(76) VALUE SPACES.
017800*
017900 01  HEADING-DASH-LINE.
018000     05  FILLER                  PIC X(66) VALUE ALL '-'.
018100     05  FILLER                  PIC X(66) VALUE SPACES.
018200*
018300 01  HEADING-LINE-FOUR.
018400     05  FILLER                  PIC X(12) VALUE 'DATE'.
018500     05  FILLER                  PIC X(08) VALUE 'GOAL'.
018600     05  FILLER                  PIC X(08) VALUE 'SKILL'.
018700     05  FILLER                  PIC X(08) VALUE 'TEAM'.
018800     05  FILLER                  PIC X(10) VALUE 'OVERALL'.
018900     05  FILLER                  PIC X(08) VALUE 'COMMENTS'.
019000     05  FILLER                  PIC X(78) VALUE SPACES.
019100*
019200 01  DETAIL-LINE.
019300     05  DET-DATE                PIC X(10).
019400     05  FILLER                  PIC X(02) VALUE SPACES.
019500     05  DET-GOAL                PIC ZZ9.99.
019600     05  FILLER                  PIC X(02) VALUE SPACES.
019700     05  DET-SKILL               PIC ZZ9.99.
019800     05  FILLER                  PIC X(02) VALUE SPACES.
019900     05  DET-TEAM                PIC ZZ9.99.
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  DET-OVERALL             PIC ZZ9.99.
020200     05  FILLER                  PIC X(04) VALUE SPACES.
020300     05  DET-COMMENTS            PIC X(40).
020400     05  FILLER                  PIC X(46) VALUE SPACES.
020500*
020600 01  DET-DATE-BRK.
020700     05  DET-DATE-CCYY           PIC 9(04).
020800     05  DET-DATE-MM             PIC 9(02).
020900     05  DET-DATE-DD             PIC 9(02).
021000*
021100 01  ERROR-LINE.
021200     05  FILLER                  PIC X(01) VALUE SPACES.
021300     05  ERR-EMPLOYEE-ID         PIC X(10).
021400     05  FILLER                  PIC X(02) VALUE SPACES.
021500     05  FILLER                  PIC X(30) VALUE
021600         'HAS NO REVIEWS ON FILE - REJ'.
021700     05  FILLER                  PIC X(89) VALUE SPACES.
021800
021900 PROCEDURE DIVISION.
022000
022100 000-MAINLINE-RTN.
022200     OPEN INPUT  PARM-FILE
022300                 REVIEW-MASTER
022400          OUTPUT EMP-RPT-FILE.
022500     PERFORM 050-COMPUTE-CUTOFFS-RTN THRU 050-EXIT.
022600 010-READ-PARM-RTN.
022700     READ PARM-FILE
022800         AT END
022900             GO TO 010-EXIT
023000     END-READ.
023100     PERFORM 090-PROCESS-ONE-EMPLOYEE-RTN THRU 090-EXIT.
023200     GO TO 010-READ-PARM-RTN.
023300 010-EXIT.
023400     CLOSE PARM-FILE
023500           REVIEW-MASTER
023600           EMP-RPT-FILE.
023700     STOP RUN.
023800
023900 050-COMPUTE-CUTOFFS-RTN.
024000     ACCEPT WS-SYS-DATE-6 FROM DATE.
024100     IF WS-SYS-YY < 50
024200         COMPUTE WS-TODAY-CCYY = 2000 + WS-SYS-YY
024300     ELSE
024400         COMPUTE WS-TODAY-CCYY = 1900 + WS-SYS-YY
024500     END-IF.
024600     MOVE WS-SYS-MM TO WS-TODAY-MM.
024700     MOVE WS-SYS-DD TO WS-TODAY-DD.
024800     IF WS-TODAY-MM > 3
024900         COMPUTE WS-QTR-MM = WS-TODAY-MM - 3
025000         MOVE WS-TODAY-CCYY TO WS-QTR-CCYY
025100     ELSE
025200         COMPUTE WS-QTR-MM = WS-TODAY-MM + 9
025300         COMPUTE WS-QTR-CCYY = WS-TODAY-CCYY - 1
025400     END-IF.
025500     MOVE WS-TODAY-DD TO WS-QTR-DD.
025600     MOVE WS-TODAY-MM TO WS-YR-MM.
025700     MOVE WS-TODAY-DD TO WS-YR-DD.
025800     COMPUTE WS-YR-CCYY = WS-TODAY-CCYY - 1.
025900 050-EXIT.
026000     EXIT.
026100
026200 090-PROCESS-ONE-EMPLOYEE-RTN.
026300     MOVE PARM-EMPLOYEE-ID TO WS-TARGET-EMPLOYEE.
026400     PERFORM 100-READ-MASTER-RTN THRU 100-EXIT.
026500     IF WS-REVIEW-COUNT = ZERO
026600         PERFORM 180-WRITE-ERROR-RTN THRU 180-EXIT
026700     ELSE
026800         PERFORM 200-ACCUMULATE-RTN THRU 200-EXIT
026900         PERFORM 300-SORT-REVIEWS-RTN THRU 300-EXIT
027000         PERFORM 400-WRITE-REPORT-RTN THRU 400-EXIT
027100     END-IF.
027200 090-EXIT.
027300     EXIT.
027400
027500 100-READ-MASTER-RTN.
027600*    ONE SEQUENTIAL PASS OF REVIEW-MASTER PER CONTROL CARD -
027700*    THERE IS NO KEYED ACCESS TO REVIEW-MASTER IN THIS BUILD.
027800     MOVE ZERO   TO WS-REVIEW-COUNT WS-LATEST-REVIEW-DATE.
027900     MOVE SPACES TO WS-REPORT-DEPARTMENT.
028000 110-READ-ONE-REVIEW-RTN.
028100     READ REVIEW-MASTER
028200         AT END
028300             GO TO 110-EXIT
028400     END-READ.
028500     IF RV-EMPLOYEE-ID = WS-TARGET-EMPLOYEE
028600        AND RV-SCORED
028700         PERFORM 120-LOAD-TABLE-ENTRY-RTN THRU 120-EXIT
028800     END-IF.
028900     GO TO 110-READ-ONE-REVIEW-RTN.
029000 110-EXIT.
029100*    REPOSITION FOR THE NEXT CONTROL CARD, IF ANY.
029200     CLOSE REVIEW-MASTER.
029300     OPEN INPUT REVIEW-MASTER.
029400 100-EXIT.
029500     EXIT.
029600
029700 120-LOAD-TABLE-ENTRY-RTN.
029800     ADD 1 TO WS-REVIEW-COUNT.
029900     SET WS-RVW-IDX TO WS-REVIEW-COUNT.
030000     MOVE RV-REVIEW-DATE  TO WS-RVW-DATE (WS-RVW-IDX).
030100     MOVE RV-GOAL-ACHIEVEMENT TO WS-RVW-GOAL (WS-RVW-IDX).
030200     MOVE RV-SKILL-LEVEL  TO WS-RVW-SKILL (WS-RVW-IDX).
030300     MOVE RV-TEAMWORK     TO WS-RVW-TEAM (WS-RVW-IDX).
030400     MOVE RV-OVERALL-SCORE TO WS-RVW-OVERALL (WS-RVW-IDX).
030500     MOVE RV-COMMENTS (1:40) TO WS-RVW-COMMENTS (WS-RVW-IDX).
030600     IF RV-REVIEW-DATE >= WS-LATEST-REVIEW-DATE
030700         MOVE RV-REVIEW-DATE     TO WS-LATEST-REVIEW-DATE
030800         MOVE RV-DEPARTMENT-ID   TO WS-REPORT-DEPARTMENT
030900     END-IF.
031000 120-EXIT.
031100     EXIT.
031200
031300 200-ACCUMULATE-RTN.
031400     MOVE ZERO TO WS-ALL-TOTAL WS-QTR-TOTAL WS-YR-TOTAL
031500                  WS-QTR-COUNT WS-YR-COUNT.
031600     PERFORM 210-ACCUM-ONE-REVIEW-RTN THRU 210-EXIT
031700             VARYING WS-TABLE-IDX FROM 1 BY 1
031800             UNTIL WS-TABLE-IDX > WS-REVIEW-COUNT.
031900     COMPUTE WS-ALL-AVERAGE ROUNDED =
032000             WS-ALL-TOTAL / WS-REVIEW-COUNT.
032100     IF WS-QTR-COUNT > ZERO
032200         COMPUTE WS-QTR-AVERAGE ROUNDED =
032300                 WS-QTR-TOTAL / WS-QTR-COUNT
032400     ELSE
032500         MOVE ZERO TO WS-QTR-AVERAGE
032600     END-IF.
032700     IF WS-YR-COUNT > ZERO
032800         COMPUTE WS-YR-AVERAGE ROUNDED =
032900                 WS-YR-TOTAL / WS-YR-COUNT
033000     ELSE
033100         MOVE ZERO TO WS-YR-AVERAGE
033200     END-IF.
033300 200-EXIT.
033400     EXIT.
033500
033600 210-ACCUM-ONE-REVIEW-RTN.
033700     SET WS-RVW-IDX TO WS-TABLE-IDX.
033800     ADD WS-RVW-OVERALL (WS-RVW-IDX) TO WS-ALL-TOTAL.
033900     IF WS-RVW-DATE (WS-RVW-IDX) >= WS-QTR-CCYYMMDD AND
034000        WS-RVW-DATE (WS-RVW-IDX) <= WS-TODAY-CCYYMMDD
034100         ADD WS-RVW-OVERALL (WS-RVW-IDX) TO WS-QTR-TOTAL
034200         ADD 1 TO WS-QTR-COUNT
034300     END-IF.
034400     IF WS-RVW-DATE (WS-RVW-IDX) >= WS-YR-CCYYMMDD AND
034500        WS-RVW-DATE (WS-RVW-IDX) <= WS-TODAY-CCYYMMDD
034600         ADD WS-RVW-OVERALL (WS-RVW-IDX) TO WS-YR-TOTAL
034700         ADD 1 TO WS-YR-COUNT
034800     END-IF.
034900 210-EXIT.
035000     EXIT.
035100
035200 300-SORT-REVIEWS-RTN.
035300*    SIMPLE EXCHANGE SORT, DESCENDING BY REVIEW DATE - THE
035400*    TABLE NEVER HOLDS MORE THAN 500 ENTRIES SO THIS IS CHEAP
035500*    ENOUGH WITHOUT A SORT FILE.
035600     PERFORM 310-SORT-OUTER-RTN THRU 310-EXIT
035700             VARYING WS-TABLE-IDX FROM 1 BY 1
035800             UNTIL WS-TABLE-IDX > WS-REVIEW-COUNT - 1.
035900 300-EXIT.
036000     EXIT.
036100
036200 310-SORT-OUTER-RTN.
036300     PERFORM 330-SORT-INNER-RTN THRU 330-EXIT
036400             VARYING WS-SWAP-IDX FROM WS-TABLE-IDX BY 1
036500             UNTIL WS-SWAP-IDX > WS-REVIEW-COUNT.
036600 310-EXIT.
036700     EXIT.
036800
036900 330-SORT-INNER-RTN.
037000     IF WS-RVW-DATE (WS-SWAP-IDX) >
037100        WS-RVW-DATE (WS-TABLE-IDX)
037200         PERFORM 320-EXCHANGE-ENTRIES-RTN THRU 320-EXIT
037300     END-IF.
037400 330-EXIT.
037500     EXIT.
037600
037700 320-EXCHANGE-ENTRIES-RTN.
037800     MOVE WS-REVIEW-ENTRY (WS-TABLE-IDX) TO WS-SWAP-ENTRY.
037900     MOVE WS-REVIEW-ENTRY (WS-SWAP-IDX)
038000                           TO WS-REVIEW-ENTRY (WS-TABLE-IDX).
038100     MOVE WS-SWAP-ENTRY    TO WS-REVIEW-ENTRY (WS-SWAP-IDX).
038200 320-EXIT.
038300     EXIT.
038400
038500 400-WRITE-REPORT-RTN.
038600     MOVE WS-TARGET-EMPLOYEE   TO HDG-EMPLOYEE-ID.
038700     MOVE WS-REPORT-DEPARTMENT TO HDG-DEPARTMENT-ID.
038800     MOVE WS-ALL-AVERAGE       TO HDG-AVERAGE-SCORE.
038900     MOVE WS-QTR-AVERAGE       TO HDG-QUARTER-AVG.
039000     MOVE WS-YR-AVERAGE        TO HDG-YEAR-AVG.
039100     WRITE PRINT-LINE FROM HEADING-LINE-ONE
039200         AFTER ADVANCING PAGE.
039300     WRITE PRINT-LINE FROM HEADING-LINE-TWO
039400         AFTER ADVANCING 2 LINES.
039500     WRITE PRINT-LINE FROM HEADING-LINE-THREE
039600         AFTER ADVANCING 1 LINES.
039700     WRITE PRINT-LINE FROM HEADING-DASH-LINE
039800         AFTER ADVANCING 1 LINES.
039900     WRITE PRINT-LINE FROM HEADING-LINE-FOUR
040000         AFTER ADVANCING 1 LINES.
040100     PERFORM 420-WRITE-DETAIL-LINE-RTN THRU 420-EXIT
040200             VARYING WS-TABLE-IDX FROM 1 BY 1
040300             UNTIL WS-TABLE-IDX > WS-REVIEW-COUNT.
040400 400-EXIT.
040500     EXIT.
040600
040700 420-WRITE-DETAIL-LINE-RTN.
040800     SET WS-RVW-IDX TO WS-TABLE-IDX.
040900     MOVE WS-RVW-DATE (WS-RVW-IDX) TO DET-DATE-BRK.
041000     MOVE SPACES TO DETAIL-LINE.
041100     STRING DET-DATE-CCYY '-' DET-DATE-MM '-' DET-DATE-DD
041200         DELIMITED BY SIZE INTO DET-DATE
041300     END-STRING.
041400     MOVE WS-RVW-GOAL (WS-RVW-IDX)    TO DET-GOAL.
041500     MOVE WS-RVW-SKILL (WS-RVW-IDX)   TO DET-SKILL.
041600     MOVE WS-RVW-TEAM (WS-RVW-IDX)    TO DET-TEAM.
041700     MOVE WS-RVW-OVERALL (WS-RVW-IDX) TO DET-OVERALL.
041800     MOVE WS-RVW-COMMENTS (WS-RVW-IDX) TO DET-COMMENTS.
041900     WRITE PRINT-LINE FROM DETAIL-LINE
042000         AFTER ADVANCING 1 LINES.
042100 420-EXIT.
042200     EXIT.
042300
042400 180-WRITE-ERROR-RTN.
042500     MOVE SPACES           TO ERROR-LINE.
042600     MOVE WS-TARGET-EMPLOYEE TO ERR-EMPLOYEE-ID.
042700     WRITE PRINT-LINE FROM ERROR-LINE
042800         AFTER ADVANCING PAGE.
042900 180-EXIT.
043000     EXIT.
