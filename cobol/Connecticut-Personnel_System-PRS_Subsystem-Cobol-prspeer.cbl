000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PRSPEER.
000300 AUTHOR.          R S MARCHETTI.
000400 INSTALLATION.    STATE OF CONNECTICUT - DEPT OF ADMIN SVCS.
000500 DATE-WRITTEN.    12-05-88.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*****************************************************************
000900*  PRSPEER  -  PEER COMPARISON REPORT                          *
001000*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
001100*****************************************************************
001200*  FOR ONE EMPLOYEE NAMED ON THE CONTROL CARD, DETERMINES THE  *
001300*  EMPLOYEE'S CURRENT DEPARTMENT/ROLE FROM THEIR MOST RECENT   *
001400*  REVIEW, BUILDS A PER-EMPLOYEE AVERAGE-SCORE TABLE ACROSS    *
001500*  ALL OF REVIEW-MASTER, THEN COMPARES THE SUBJECT EMPLOYEE    *
001600*  AGAINST EVERY OTHER EMPLOYEE WHOSE OWN MOST RECENT REVIEW   *
001700*  SHARES THAT DEPARTMENT AND ROLE.  NO KEYED ACCESS TO        *
001800*  REVIEW-MASTER EXISTS IN THIS BUILD - THE PEER TABLE IS      *
001900*  BUILT IN CORE FROM A SEQUENTIAL PASS, THE SAME AS PRSDEPT.  *
002000*****************************************************************
002100*  CHANGE LOG.                                                 *
002200*  ------------------------------------------------------------*
002300*  12-05-88 RSM  ORIGINAL PROGRAM - EMPLOYEE TABLE BUILD AND   *
002400*           LINEAR SEARCH/INSERT ADAPTED FROM THE TWO-CURSOR   *
002500*           GROUPING IN CBLEX, RECAST AS AN IN-CORE TABLE.     *
002600*  05-14-91 RSM  WS-EMP-TABLE RAISED FROM 1000 TO 2000 ENTRIES *
002700*           TO COVER THE LARGER DEPARTMENTS.                   *
002800*  07-19-93 TLM  PERCENTILE RANK NOW ROUNDED PER REQUEST       *
002900*           PR-1402 - WAS TRUNCATING.                         *
003000*  08-11-98 PJH  Y2K REVIEW - DATES COMPARED HERE ARE ALREADY  *  PRS0402 
003100*           FULL CCYYMMDD ON THE MASTER RECORD, NO WINDOWING   *  PRS0403 
003200*           NEEDED IN THIS PROGRAM.  SIGNED OFF PER Y2K-LOG    *  PRS0404 
003300*           214.                                               *  PRS0405 
003400*  03-02-01 DWK  EMPTY PEER SET NOW REPORTS PEER AVERAGE 0.00  *
003500*           AND PERCENTILE RANK 100.00 PER REVISED SPEC - WAS  *
003600*           ABENDING ON ZERO DIVIDE.                           *
003700*  06-14-04 MAS  REQUEST PR-2288 - SUBJECT EMPLOYEE'S OWN      *
003800*           TABLE ENTRY IS NOW EXCLUDED BY EMPLOYEE-ID BEFORE  *
003900*           THE DEPARTMENT/ROLE TEST, NOT AFTER.               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.     IBM-370.
004400 OBJECT-COMPUTER.     IBM-370.
004500 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PARM-FILE     ASSIGN TO PEERPARM
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WS-PARM-STATUS.
005100     SELECT REVIEW-MASTER ASSIGN TO REVMSTR
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WS-MASTER-STATUS.
005400     SELECT PEER-RPT-FILE ASSIGN TO PEERRPT
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WS-RPT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PARM-FILE.
006100 01  PARM-RECORD.
006200     05  PARM-EMPLOYEE-ID        PIC X(10).
006300     05  FILLER                  PIC X(70).
006400
006500 FD  REVIEW-MASTER.
006600     COPY PRSREC.
006700
006800 FD  PEER-RPT-FILE.
006900 01  PRINT-LINE                  PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200*
007300 77  WS-PARM-STATUS              PIC X(02) VALUE SPACES.
007400 77  WS-MASTER-STATUS            PIC X(02) VALUE SPACES.
007500 77  WS-RPT-STATUS               PIC X(02) VALUE SPACES.
007600 77  WS-SUBJECT-COUNT            PIC S9(05) COMP VALUE ZERO.
007700 77  WS-PEER-COUNT               PIC S9(05) COMP VALUE ZERO.
007800 77  WS-PEERS-LE-COUNT           PIC S9(05) COMP VALUE ZERO.
007900 77  WS-EMP-TABLE-COUNT          PIC S9(05) COMP VALUE ZERO.
008000 77  WS-FOUND-IDX                PIC S9(05) COMP VALUE ZERO.
008100*
008200 01  WS-TARGET-EMPLOYEE          PIC X(10) VALUE SPACES.
008300 01  WS-SUBJECT-DEPARTMENT       PIC X(10) VALUE SPACES.
008400 01  WS-SUBJECT-ROLE             PIC X(20) VALUE SPACES.
008500 01  WS-SUBJECT-LATEST-DATE      PIC 9(08) VALUE ZERO.
008600*
008700*    SUBJECT AND PEER-GROUP ACCUMULATORS AND AVERAGES - THE
008800*    SUBJECT'S OWN ACCUMULATORS ARE SEPARATE FROM THE EMPLOYEE
008900*    TABLE BELOW (03-02-01: KEEPS THE ZERO-PEER CASE SIMPLE).
009000*
009100 01  WS-ACCUMULATORS.
009200     05  WS-SUBJECT-TOTAL        PIC 9(07)V9(02) COMP-3
009300                                  VALUE ZERO.
009400     05  WS-SUBJECT-AVERAGE      PIC 9(03)V9(02) VALUE ZERO.
009500     05  WS-SUBJECT-AVERAGE-R REDEFINES WS-SUBJECT-AVERAGE.
009600         10  WS-SUBJ-AVG-WHOLE   PIC 9(03).
009700         10  WS-SUBJ-AVG-DECIMAL PIC 9(02).
009800     05  WS-PEER-AVG-TOTAL       PIC 9(07)V9(02) COMP-3
009900                                  VALUE ZERO.
010000     05  WS-PEER-AVERAGE         PIC 9(03)V9(02) VALUE ZERO.
010100     05  WS-PEER-AVERAGE-R REDEFINES WS-PEER-AVERAGE.
010200         10  WS-PEER-AVG-WHOLE   PIC 9(03).
010300         10  WS-PEER-AVG-DECIMAL PIC 9(02).
010400     05  WS-PERCENTILE-RANK      PIC 9(03)V9(02) VALUE ZERO.
010500     05  WS-PEER-ENTRY-AVERAGE   PIC 9(03)V9(02) VALUE ZERO.
010600*
010700*    ONE ENTRY PER DISTINCT EMPLOYEE FOUND ON REVIEW-MASTER.
010800*    RAISED FROM 1000 TO 2000 ENTRIES 05-14-91 - SEE LOG.
010900*
011000 01  WS-EMP-TABLE.
011100     05  WS-EMP-ENTRY OCCURS 2000 TIMES
011200                       INDEXED BY WS-EMP-IDX.
011300         10  WS-EMP-ID            PIC X(10).
011400         10  WS-EMP-LATEST-DATE   PIC 9(08).
011500         10  WS-EMP-DEPT          PIC X(10).
011600         10  WS-EMP-ROLE          PIC X(20).
011700         10  WS-EMP-TOTAL         PIC 9(07)V9(02) COMP-3.
011800         10  WS-EMP-COUNT         PIC 9(05) COMP-3.
011900*
012000 01  HEADING-LINE-ONE.
012100     05  FILLER                  PIC X(52) VALUE SPACES.
012200     05  FILLER                  PIC X(22) VALUE
012300         'PEER COMPARISON REPORT'.
012400     05  FILLER                  PIC X(58) VALUE SPACES.
012500*
012600 01  HEADING-LINE-TWO.
012700     05  FILLER                  PIC X(10) VALUE
012800         'EMPLOYEE: '.
012900     05  HDG-EMPLOYEE-ID         PIC X(10).
013000     05  FILLER                  PIC X(03) VALUE SPACES.
013100     05  FILLER                  PIC X(12) VALUE
013200         'DEPARTMENT: '.
013300     05  HDG-DEPARTMENT-ID       PIC X(10).
013400     05  FILLER                  PIC X(03) VALUE SPACES.
013500     05  FILLER                  PIC X(06) VALUE
013600         'ROLE: '.
013700     05  HDG-ROLE                PIC X(20).
013800     05  FILLER                  PIC X(58) VALUE SPACES.
013900*
014000 01  SCORE-LINE-ONE.
014100     05  FILLER                  PIC X(15) VALUE
014200         'AVERAGE SCORE: '.
014300     05  SCR-AVERAGE-SCORE       PIC ZZ9.99.
014400     05  FILLER                  PIC X(111) VALUE SPACES.
014500*
014600 01  SCORE-LINE-TWO.
014700     05  FILLER                  PIC X(20) VALUE
014800         'PEER AVERAGE SCORE: '.
014900     05  SCR-PEER-AVERAGE        PIC ZZ9.99.
015000     05  FILLER                  PIC X(106) VALUE SPACES.
015100*
015200 01  SCORE-LINE-THREE.
015300     05  FILLER                  PIC X(17) VALUE
015400         'PERCENTILE RANK: '.
015500     05  SCR-PERCENTILE-RANK     PIC ZZ9.99.
015600     05  FILLER                  PIC X(109) VALUE SPACES.
015700*
015800 01  ERROR-LINE.
015900     05  FILLER                  PIC X(01) VALUE SPACES.
016000     05  ERR-EMPLOYEE-ID         PIC X(10).
016100     05  FILLER                  PIC X(02) VALUE SPACES.
016200     05  FILLER                  PIC X(30) VALUE
016300         'HAS NO REVIEWS ON FILE - REJ'.
016400     05  FILLER                  PIC X(89) VALUE SPACES.
016500
016600 PROCEDURE DIVISION.
016700
016800 000-MAINLINE-RTN.
016900     OPEN INPUT  PARM-FILE
017000                 REVIEW-MASTER
017100          OUTPUT PEER-RPT-FILE.
017200 010-READ-PARM-RTN.
017300     READ PARM-FILE
017400         AT END
017500             GO TO 010-EXIT
017600     END-READ.
017700     PERFORM 090-PROCESS-ONE-EMPLOYEE-RTN THRU 090-EXIT.
017800     GO TO 010-READ-PARM-RTN.
017900 010-EXIT.
018000     CLOSE PARM-FILE
018100           REVIEW-MASTER
018200           PEER-RPT-FILE.
018300     STOP RUN.
018400
018500 090-PROCESS-ONE-EMPLOYEE-RTN.
018600     MOVE PARM-EMPLOYEE-ID TO WS-TARGET-EMPLOYEE.
018700     PERFORM 100-READ-SUBJECT-RTN THRU 100-EXIT.
018800     IF WS-SUBJECT-COUNT = ZERO
018900         PERFORM 180-WRITE-ERROR-RTN THRU 180-EXIT
019000     ELSE
019100         COMPUTE WS-SUBJECT-AVERAGE ROUNDED =
019200                 WS-SUBJECT-TOTAL / WS-SUBJECT-COUNT
019300         PERFORM 200-BUILD-PEER-TABLE-RTN THRU 200-EXIT
019400         PERFORM 300-COMPUTE-PERCENTILE-RTN THRU 300-EXIT
019500         PERFORM 400-WRITE-REPORT-RTN THRU 400-EXIT
019600     END-IF.
019700 090-EXIT.
019800     EXIT.
019900
020000 100-READ-SUBJECT-RTN.
020100     MOVE ZERO   TO WS-SUBJECT-COUNT WS-SUBJECT-TOTAL
020200                    WS-SUBJECT-LATEST-DATE.
020300     MOVE SPACES TO WS-SUBJECT-DEPARTMENT WS-SUBJECT-ROLE.
020400 110-READ-ONE-REVIEW-RTN.
020500     READ REVIEW-MASTER
020600         AT END
020700             GO TO 110-EXIT
020800     END-READ.
020900     IF RV-EMPLOYEE-ID = WS-TARGET-EMPLOYEE
021000        AND RV-SCORED
021100         ADD 1 TO WS-SUBJECT-COUNT
021200         ADD RV-OVERALL-SCORE TO WS-SUBJECT-TOTAL
021300         IF RV-REVIEW-DATE >= WS-SUBJECT-LATEST-DATE
021400             MOVE RV-REVIEW-DATE TO
021500                  WS-SUBJECT-LATEST-DATE
021600             MOVE RV-DEPARTMENT-ID TO
021700                  WS-SUBJECT-DEPARTMENT
021800             MOVE RV-ROLE TO WS-SUBJECT-ROLE
021900         END-IF
022000     END-IF.
022100     GO TO 110-READ-ONE-REVIEW-RTN.
022200 110-EXIT.
022300     CLOSE REVIEW-MASTER.
022400     OPEN INPUT REVIEW-MASTER.
022500 100-EXIT.
022600     EXIT.
022700
022800 200-BUILD-PEER-TABLE-RTN.
022900*    ONE SEQUENTIAL PASS OF REVIEW-MASTER, GROUPING EVERY
023000*    REVIEW INTO A PER-EMPLOYEE TABLE ENTRY BY A LINEAR
023100*    SEARCH/INSERT - THE SAME TECHNIQUE AS PRSDEPT.
023200     MOVE ZERO TO WS-EMP-TABLE-COUNT.
023300 230-READ-ONE-REVIEW-RTN.
023400     READ REVIEW-MASTER
023500         AT END
023600             GO TO 230-EXIT
023700     END-READ.
023800     IF RV-SCORED
023900         PERFORM 220-FIND-OR-ADD-EMPLOYEE-RTN THRU 220-EXIT
024000         PERFORM 240-UPDATE-EMPLOYEE-ENTRY-RTN THRU 240-EXIT
024100     END-IF.
024200     GO TO 230-READ-ONE-REVIEW-RTN.
024300 230-EXIT.
024400     CLOSE REVIEW-MASTER.
024500     OPEN INPUT REVIEW-MASTER.
024600 200-EXIT.
024700     EXIT.
024800
024900 220-FIND-OR-ADD-EMPLOYEE-RTN.
025000     MOVE ZERO TO WS-FOUND-IDX.
025100     PERFORM 225-TEST-ONE-SLOT-RTN THRU 225-EXIT
025200             VARYING WS-EMP-IDX FROM 1 BY 1
025300             UNTIL WS-EMP-IDX > WS-EMP-TABLE-COUNT.
025400     IF WS-FOUND-IDX = ZERO
025500         ADD 1 TO WS-EMP-TABLE-COUNT
025600         SET WS-EMP-IDX TO WS-EMP-TABLE-COUNT
025700         MOVE RV-EMPLOYEE-ID TO WS-EMP-ID (WS-EMP-IDX)
025800         MOVE ZERO           TO WS-EMP-LATEST-DATE (WS-EMP-IDX)
025900                                WS-EMP-TOTAL (WS-EMP-IDX)
026000                                WS-EMP-COUNT (WS-EMP-IDX)
026100         MOVE SPACES          TO WS-EMP-DEPT (WS-EMP-IDX)
026200                                WS-EMP-ROLE (WS-EMP-IDX)
026300     ELSE
026400         SET WS-EMP-IDX TO WS-FOUND-IDX
026500     END-IF.
026600 220-EXIT.
026700     EXIT.
026800
026900 225-TEST-ONE-SLOT-RTN.
027000     IF WS-EMP-ID (WS-EMP-IDX) = RV-EMPLOYEE-ID
027100         SET WS-FOUND-IDX TO WS-EMP-IDX
027200     END-IF.
027300 225-EXIT.
027400     EXIT.
027500
027600 240-UPDATE-EMPLOYEE-ENTRY-RTN.
027700     ADD 1 TO WS-EMP-COUNT (WS-EMP-IDX).
027800     ADD RV-OVERALL-SCORE TO WS-EMP-TOTAL (WS-EMP-IDX).
027900     IF RV-REVIEW-DATE >= WS-EMP-LATEST-DATE (WS-EMP-IDX)
028000         MOVE RV-REVIEW-DATE   TO WS-EMP-LATEST-DATE (WS-EMP-IDX)
028100         MOVE RV-DEPARTMENT-ID TO WS-EMP-DEPT (WS-EMP-IDX)
028200         MOVE RV-ROLE          TO WS-EMP-ROLE (WS-EMP-IDX)
028300     END-IF.
028400 240-EXIT.
028500     EXIT.
028600
028700 300-COMPUTE-PERCENTILE-RTN.
028800*    A PEER IS ANY OTHER EMPLOYEE WHOSE OWN MOST RECENT REVIEW
028900*    SHARES THE SUBJECT'S CURRENT DEPARTMENT AND ROLE.  06-14-04
029000*    FIX - THE SUBJECT IS EXCLUDED BY EMPLOYEE-ID FIRST.
029100     MOVE ZERO TO WS-PEER-COUNT WS-PEER-AVG-TOTAL
029200                  WS-PEERS-LE-COUNT.
029300     PERFORM 310-TEST-ONE-PEER-RTN THRU 310-EXIT
029400             VARYING WS-EMP-IDX FROM 1 BY 1
029500             UNTIL WS-EMP-IDX > WS-EMP-TABLE-COUNT.
029600     IF WS-PEER-COUNT > ZERO
029700         COMPUTE WS-PEER-AVERAGE ROUNDED =
029800                 WS-PEER-AVG-TOTAL / WS-PEER-COUNT
029900         COMPUTE WS-PERCENTILE-RANK ROUNDED =
030000                 (WS-PEERS-LE-COUNT / WS-PEER-COUNT) * 100
030100     ELSE
030200         MOVE ZERO  TO WS-PEER-AVERAGE
030300         MOVE 100.00 TO WS-PERCENTILE-RANK
030400     END-IF.
030500 300-EXIT.
030600     EXIT.
030700
030800 310-TEST-ONE-PEER-RTN.
030900     IF WS-EMP-ID (WS-EMP-IDX) NOT = WS-TARGET-EMPLOYEE
031000        AND WS-EMP-DEPT (WS-EMP-IDX) = WS-SUBJECT-DEPARTMENT
031100        AND WS-EMP-ROLE (WS-EMP-IDX) = WS-SUBJECT-ROLE
031200         PERFORM 320-ACCUMULATE-PEER-RTN THRU 320-EXIT
031300     END-IF.
031400 310-EXIT.
031500     EXIT.
031600
031700 320-ACCUMULATE-PEER-RTN.
031800     ADD 1 TO WS-PEER-COUNT.
031900     COMPUTE WS-PEER-ENTRY-AVERAGE ROUNDED =
032000             WS-EMP-TOTAL (WS-EMP-IDX) /
032100             WS-EMP-COUNT (WS-EMP-IDX).
032200     ADD WS-PEER-ENTRY-AVERAGE TO WS-PEER-AVG-TOTAL.
032300     IF WS-PEER-ENTRY-AVERAGE <= WS-SUBJECT-AVERAGE
032400         ADD 1 TO WS-PEERS-LE-COUNT
032500     END-IF.
032600 320-EXIT.
032700     EXIT.
032800
032900 400-WRITE-REPORT-RTN.
033000     MOVE WS-TARGET-EMPLOYEE    TO HDG-EMPLOYEE-ID.
033100     MOVE WS-SUBJECT-DEPARTMENT TO HDG-DEPARTMENT-ID.
033200     MOVE WS-SUBJECT-ROLE       TO HDG-ROLE.
033300     MOVE WS-SUBJECT-AVERAGE    TO SCR-AVERAGE-SCORE.
033400     MOVE WS-PEER-AVERAGE       TO SCR-PEER-AVERAGE.
033500     MOVE WS-PERCENTILE-RANK    TO SCR-PERCENTILE-RANK.
033600     WRITE PRINT-LINE FROM HEADING-LINE-ONE
033700         AFTER ADVANCING PAGE.
033800     WRITE PRINT-LINE FROM HEADING-LINE-TWO
033900         AFTER ADVANCING 2 LINES.
034000     WRITE PRINT-LINE FROM SCORE-LINE-ONE
034100         AFTER ADVANCING 2 LINES.
034200     WRITE PRINT-LINE FROM SCORE-LINE-TWO
034300         AFTER ADVANCING 1 LINES.
034400     WRITE PRINT-LINE FROM SCORE-LINE-THREE
034500         AFTER ADVANCING 1 LINES.
034600 400-EXIT.
034700     EXIT.
034800
034900 180-WRITE-ERROR-RTN.
035000     MOVE SPACES             TO ERROR-LINE.
035100     MOVE WS-TARGET-EMPLOYEE TO ERR-EMPLOYEE-ID.
035200     WRITE PRINT-LINE FROM ERROR-LINE
035300         AFTER ADVANCING PAGE.
035400 180-EXIT.
035500     EXIT.
