000100*****************************************************************
000200*  PRSREC    -  PERFORMANCE REVIEW RECORD LAYOUT               *
000300*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
000400*****************************************************************
000500*  ONE ENTRY PER SUBMITTED PERFORMANCE REVIEW.  WRITTEN ONCE    *
000600*  BY PRSSUB AT SUBMISSION TIME AND READ THEREAFTER BY THE      *
000700*  REPORT PROGRAMS (PRSEMP, PRSPEER, PRSDEPT).  REVIEW-MASTER   *
000800*  IS APPEND-ONLY - NO REVIEW RECORD IS EVER REWRITTEN.         *
000900*****************************************************************
001000*  11-14-88 RSM  NEW COPYBOOK FOR PERFORMANCE REVIEW PROJECT.   *
001100*  03-30-94 TLM  ADDED RV-STATUS-BYTE PER QA FINDING 1133.      *
001200*****************************************************************
001300 01  REVIEW-RECORD.
001400     05  RV-REVIEW-ID            PIC X(10).
001500     05  RV-EMPLOYEE-ID          PIC X(10).
001600     05  RV-REVIEWER-ID          PIC X(10).
001700     05  RV-REVIEW-DATE          PIC 9(08).
001800     05  RV-REVIEW-DATE-R REDEFINES RV-REVIEW-DATE.
001900         10  RV-RVW-CCYY         PIC 9(04).
002000         10  RV-RVW-MM           PIC 9(02).
002100         10  RV-RVW-DD           PIC 9(02).
002200     05  RV-DEPARTMENT-ID        PIC X(10).
002300     05  RV-ROLE                 PIC X(20).
002400     05  RV-JOIN-DATE            PIC 9(08).
002500     05  RV-JOIN-DATE-R REDEFINES RV-JOIN-DATE.
002600         10  RV-JN-CCYY          PIC 9(04).
002700         10  RV-JN-MM            PIC 9(02).
002800         10  RV-JN-DD            PIC 9(02).
002900     05  RV-GOAL-ACHIEVEMENT     PIC 9(03)V9(02).
003000     05  RV-SKILL-LEVEL          PIC 9(03)V9(02).
003100     05  RV-TEAMWORK             PIC 9(03)V9(02).
003200     05  RV-COMMENTS             PIC X(100).
003300     05  RV-OVERALL-SCORE        PIC 9(03)V9(02).
003400     05  RV-STATUS-BYTE          PIC X(01).
003500         88  RV-SCORED               VALUE 'S'.
003600         88  RV-REJECTED             VALUE 'R'.
003700     05  FILLER                  PIC X(03).
003800*****************************************************************
003900*  RV-REVIEW-DATE-R AND RV-JOIN-DATE-R GIVE CCYY/MM/DD ACCESS   *
004000*  TO THE TWO DATE FIELDS WITHOUT AN UNSTRING - USED BY PRSEMP  *
004100*  TO TEST THE TRAILING QUARTER/YEAR WINDOWS.                  *
004200*****************************************************************
