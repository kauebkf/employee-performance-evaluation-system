000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      PRSSUB.
000300 AUTHOR.          R S MARCHETTI.
000400 INSTALLATION.    STATE OF CONNECTICUT - DEPT OF ADMIN SVCS.
000500 DATE-WRITTEN.    11-14-88.
000600 DATE-COMPILED.
000700 SECURITY.        UNCLASSIFIED.
000800*****************************************************************
000900*  PRSSUB   -  PERFORMANCE REVIEW SUBMISSION                   *
001000*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
001100*****************************************************************
001200*  READS A BATCH OF SUBMITTED REVIEW TRANSACTIONS, EDITS EACH  *
001300*  ONE FOR THE MANDATORY FIELDS, CALLS PRSCALC TO VALIDATE     *
001400*  THE THREE RAW METRICS AND COMPUTE THE OVERALL SCORE, AND    *
001500*  APPENDS THE SCORED REVIEW TO REVIEW-MASTER.  A REVIEW THAT  *
001600*  FAILS EITHER THE FIELD EDIT OR THE METRIC EDIT IS NOT       *
001700*  WRITTEN TO REVIEW-MASTER.  ONE ACKNOWLEDGEMENT LINE IS      *
001800*  WRITTEN PER INPUT TRANSACTION, SUBMITTED OR REJECTED.       *
001900*****************************************************************
002000*  CHANGE LOG.                                                 *
002100*  ------------------------------------------------------------*
002200*  11-14-88 RSM  ORIGINAL PROGRAM - ADAPTED FROM THE EPSCMORT  *
002300*           SCREEN EDIT/CALL LOGIC FOR BATCH USE.              *
002400*  02-22-90 RSM  DEPARTMENT/ROLE ON THE TRANSACTION NOW ALWAYS *
002500*           OVERRIDES ANY PRIOR VALUE FOR THE EMPLOYEE - SEE   *
002600*           200-BUILD-REVIEW-RTN.                              *
002700*  07-19-93 TLM  ADDED WS-SUBMITTED-COUNT/WS-REJECTED-COUNT    *
002800*           AND THE RUN-TOTALS LINE (REQUEST PR-1402).        *
002900*  01-05-96 DWK  REVIEW-ID NOW BUILT FROM RUN DATE PLUS A      *
003000*           3-DIGIT SEQUENCE - OLD SCHEME COULD DUPLICATE      *
003100*           ACROSS TWO RUNS ON THE SAME DAY.                  *
003200*  08-11-98 PJH  Y2K REVIEW - WS-SYS-DATE-6 IS YYMMDD, CENTURY *  PRS0198 
003300*           WINDOWED 19/20 AT '50' PER STANDARD Y2K-LOG 214.   *  PRS0199 
003400*  03-02-01 DWK  REVIEW-DATE AND JOIN-DATE ON THE TRANSACTION  *
003500*           ARE NOW MOVED THROUGH UNCHANGED (CCYYMMDD) - THE   *
003600*           CENTURY WINDOW ABOVE APPLIES ONLY TO THE RUN DATE. *
003700*  06-14-04 MAS  REQUEST PR-2288 - METRIC-EDIT ERROR TEXT FROM *
003800*           PRSCALC IS NOW CARRIED ONTO THE ACK LINE.          *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.     IBM-370.
004300 OBJECT-COMPUTER.     IBM-370.
004400 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SUBMIT-FILE   ASSIGN TO SUBMTIN
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WS-SUBMIT-STATUS.
005000     SELECT REVIEW-MASTER ASSIGN TO REVMSTR
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WS-MASTER-STATUS.
005300     SELECT ACK-RPT-FILE  ASSIGN TO SUBACK
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WS-ACK-STATUS.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SUBMIT-FILE.
006000 01  SUBMIT-RECORD.
006100     05  SB-EMPLOYEE-ID          PIC X(10).
006200     05  SB-REVIEWER-ID          PIC X(10).
006300     05  SB-REVIEW-DATE          PIC 9(08).
006400     05  SB-DEPARTMENT-ID        PIC X(10).
006500     05  SB-ROLE                 PIC X(20).
006600     05  SB-JOIN-DATE            PIC 9(08).
006700     05  SB-GOAL-ACHIEVEMENT     PIC 9(03)V9(02).
006800     05  SB-SKILL-LEVEL          PIC 9(03)V9(02).
006900     05  SB-TEAMWORK             PIC 9(03)V9(02).
007000     05  SB-COMMENTS             PIC X(100).
007100     05  FILLER                  PIC X(09).
007200
007300 FD  REVIEW-MASTER.
007400     COPY PRSREC.
007500
007600 FD  ACK-RPT-FILE.
007700 01  ACK-LINE.
007800     05  FILLER                  PIC X(01) VALUE SPACE.
007900     05  ACK-REVIEW-ID           PIC X(10).
008000     05  FILLER                  PIC X(02) VALUE SPACE.
008100     05  ACK-STATUS              PIC X(09).
008200     05  FILLER                  PIC X(02) VALUE SPACE.
008300     05  ACK-ERROR-TEXT          PIC X(40).
008400     05  FILLER                  PIC X(16).
008500
008600 WORKING-STORAGE SECTION.
008700*
008800 77  WS-SUBMIT-STATUS            PIC X(02) VALUE SPACES.
008900 77  WS-MASTER-STATUS            PIC X(02) VALUE SPACES.
009000 77  WS-ACK-STATUS               PIC X(02) VALUE SPACES.
009100 77  WS-SUBMITTED-COUNT          PIC S9(07) COMP VALUE ZERO.
009200 77  WS-REJECTED-COUNT           PIC S9(07) COMP VALUE ZERO.
009300 77  WS-EDIT-RC                  PIC S9(02) COMP VALUE ZERO.
009400 77  WS-NEXT-SEQ                 PIC S9(03) COMP-3 VALUE ZERO.
009500*
009600 01  WS-SYSTEM-DATE.
009700     05  WS-SYS-DATE-6           PIC 9(06).
009800     05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE-6.
009900         10  WS-SYS-YY           PIC 9(02).
010000         10  WS-SYS-MM           PIC 9(02).
010100         10  WS-SYS-DD           PIC 9(02).
010200*
010300 01  WS-ID-BUILD.
010400     05  WS-NEXT-SEQ-DISPLAY     PIC 9(03).
010500     05  WS-NEW-REVIEW-ID        PIC X(10).
010600*
010700*    TRANSACTION TOTALS LINE - SAME SHAPE AS THE ACK LINE, SEE
010800*    600-WRITE-RUN-TOTALS-RTN.
010900*
011000 01  WS-TOTALS-LINE.
011100     05  FILLER                  PIC X(01) VALUE SPACE.
011200     05  WS-TOT-LABEL            PIC X(20) VALUE
011300         'RUN TOTALS -'.
011400     05  WS-TOT-SUBMITTED        PIC ZZZ,ZZ9.
011500     05  FILLER                  PIC X(10) VALUE
011600         ' SUBMITTED'.
011700     05  WS-TOT-REJECTED         PIC ZZZ,ZZ9.
011800     05  FILLER                  PIC X(09) VALUE
011900         ' REJECTED'.
012000     05  FILLER                  PIC X(19).
012100*
012200*    PARAMETER AREA PASSED TO PRSCALC - SEE PRSPARM.
012300*
012400     COPY PRSPARM.
012500
012600 PROCEDURE DIVISION.
012700
012800 000-MAINLINE-RTN.
012900     OPEN INPUT  SUBMIT-FILE
013000          EXTEND REVIEW-MASTER
013100          OUTPUT ACK-RPT-FILE.
013200     ACCEPT WS-SYS-DATE-6 FROM DATE.
013300 010-READ-INPUT-RTN.
013400     READ SUBMIT-FILE
013500         AT END
013600             GO TO 010-EXIT
013700     END-READ.
013800     PERFORM 100-PROCESS-TRANSACTION-RTN THRU 100-EXIT.
013900     GO TO 010-READ-INPUT-RTN.
014000 010-EXIT.
014100     PERFORM 600-WRITE-RUN-TOTALS-RTN THRU 600-EXIT.
014200     CLOSE SUBMIT-FILE
014300           REVIEW-MASTER
014400           ACK-RPT-FILE.
014500     STOP RUN.
014600
014700 100-PROCESS-TRANSACTION-RTN.
014800     PERFORM 150-EDIT-TRANSACTION-RTN THRU 150-EXIT.
014900     IF WS-EDIT-RC = ZERO
015000         PERFORM 200-BUILD-REVIEW-RTN THRU 200-EXIT
015100         PERFORM 300-CALL-CALC-RTN    THRU 300-EXIT
015200     END-IF.
015300     IF WS-EDIT-RC = ZERO
015400         PERFORM 400-WRITE-MASTER-RTN THRU 400-EXIT
015500         ADD 1 TO WS-SUBMITTED-COUNT
015600     ELSE
015700         ADD 1 TO WS-REJECTED-COUNT
015800     END-IF.
015900     PERFORM 500-WRITE-ACK-RTN THRU 500-EXIT.
016000 100-EXIT.
016100     EXIT.
016200
016300 150-EDIT-TRANSACTION-RTN.
016400*    EMPLOYEE ID, REVIEWER ID, DEPARTMENT ID AND ROLE ARE ALL
016500*    MANDATORY - A TRANSACTION MISSING ANY OF THEM IS REJECTED
016600*    BEFORE ANY RECORD IS BUILT OR WRITTEN.
016700     MOVE ZERO   TO WS-EDIT-RC.
016800     MOVE SPACES TO WS-NEW-REVIEW-ID.
016900     IF SB-EMPLOYEE-ID   = SPACES OR
017000        SB-REVIEWER-ID   = SPACES OR
017100        SB-DEPARTMENT-ID = SPACES OR
017200        SB-ROLE          = SPACES
017300         MOVE 08 TO WS-EDIT-RC
017400     END-IF.
017500 150-EXIT.
017600     EXIT.
017700
017800 200-BUILD-REVIEW-RTN.
017900*    DEPARTMENT-ID AND ROLE ON THE TRANSACTION ALWAYS OVERRIDE
018000*    ANY DEPARTMENT/ROLE PREVIOUSLY ON FILE FOR THE EMPLOYEE -
018100*    THE REVIEW RECORD REFLECTS THE EMPLOYEE AS OF THIS REVIEW.
018200     ADD 1 TO WS-NEXT-SEQ.
018300     MOVE WS-NEXT-SEQ       TO WS-NEXT-SEQ-DISPLAY.
018400     STRING 'R' WS-SYS-DATE-6 WS-NEXT-SEQ-DISPLAY
018500         DELIMITED BY SIZE INTO WS-NEW-REVIEW-ID
018600     END-STRING.
018700     MOVE WS-NEW-REVIEW-ID  TO RV-REVIEW-ID.
018800     MOVE SB-EMPLOYEE-ID    TO RV-EMPLOYEE-ID.
018900     MOVE SB-REVIEWER-ID    TO RV-REVIEWER-ID.
019000     MOVE SB-REVIEW-DATE    TO RV-REVIEW-DATE.
019100     MOVE SB-DEPARTMENT-ID  TO RV-DEPARTMENT-ID.
019200     MOVE SB-ROLE           TO RV-ROLE.
019300     MOVE SB-JOIN-DATE      TO RV-JOIN-DATE.
019400     MOVE SB-GOAL-ACHIEVEMENT TO RV-GOAL-ACHIEVEMENT.
019500     MOVE SB-SKILL-LEVEL    TO RV-SKILL-LEVEL.
019600     MOVE SB-TEAMWORK       TO RV-TEAMWORK.
019700     MOVE SB-COMMENTS       TO RV-COMMENTS.
019800 200-EXIT.
019900     EXIT.
020000
020100 300-CALL-CALC-RTN.
020200     MOVE RV-GOAL-ACHIEVEMENT TO PRSP-GOAL-ACHIEVEMENT.
020300     MOVE RV-SKILL-LEVEL      TO PRSP-SKILL-LEVEL.
020400     MOVE RV-TEAMWORK         TO PRSP-TEAMWORK.
020500     MOVE ZERO                TO PRSP-RETURN-CODE.
020600     MOVE SPACES              TO PRSP-RETURN-ERROR-TEXT.
020700     CALL 'PRSCALC' USING PRS-CALC-PARM.
020800     IF PRSP-VALID
020900         MOVE PRSP-OVERALL-SCORE TO RV-OVERALL-SCORE
021000         SET RV-SCORED TO TRUE
021100     ELSE
021200         MOVE 12 TO WS-EDIT-RC
021300         SET RV-REJECTED TO TRUE
021400     END-IF.
021500 300-EXIT.
021600     EXIT.
021700
021800 400-WRITE-MASTER-RTN.
021900     WRITE REVIEW-RECORD.
022000 400-EXIT.
022100     EXIT.
022200
022300 500-WRITE-ACK-RTN.
022400     MOVE SPACES TO ACK-LINE.
022500     IF WS-EDIT-RC = ZERO
022600         MOVE RV-REVIEW-ID       TO ACK-REVIEW-ID
022700         MOVE 'SUBMITTED'        TO ACK-STATUS
022800         MOVE SPACES             TO ACK-ERROR-TEXT
022900     ELSE
023000         MOVE WS-NEW-REVIEW-ID   TO ACK-REVIEW-ID
023100         MOVE 'REJECTED '        TO ACK-STATUS
023200         IF WS-EDIT-RC = 12
023300             MOVE PRSP-RETURN-ERROR-TEXT TO ACK-ERROR-TEXT
023400         ELSE
023500             MOVE 'MISSING MANDATORY FIELD' TO ACK-ERROR-TEXT
023600         END-IF
023700     END-IF.
023800     WRITE ACK-LINE.
023900 500-EXIT.
024000     EXIT.
024100
024200 600-WRITE-RUN-TOTALS-RTN.
024300     MOVE SPACES             TO WS-TOTALS-LINE.
024400     MOVE 'RUN TOTALS -'     TO WS-TOT-LABEL.
024500     MOVE WS-SUBMITTED-COUNT TO WS-TOT-SUBMITTED.
024600     MOVE ' SUBMITTED'       TO FILLER OF WS-TOTALS-LINE.
024700     MOVE WS-REJECTED-COUNT  TO WS-TOT-REJECTED.
024800     WRITE ACK-LINE FROM WS-TOTALS-LINE.
024900 600-EXIT.
025000     EXIT.
