000100*****************************************************************
000200*  PRSPARM   -  SCORE CALCULATION PARAMETER AREA               *
000300*  PERSONNEL SYSTEM - PERFORMANCE REVIEW SUBSYSTEM (PRS)       *
000400*****************************************************************
000500*  PASSED BY PRSSUB TO THE PRSCALC SUBPROGRAM ON EACH CALL.    *
000600*  PRSSUB LOADS THE THREE RAW METRICS, CALLS PRSCALC, AND      *
000700*  CHECKS PRSP-RETURN-CODE BEFORE TRUSTING PRSP-OVERALL-SCORE. *
000800*****************************************************************
000900*  11-14-88 RSM  NEW COPYBOOK FOR PERFORMANCE REVIEW PROJECT.  *
001000*****************************************************************
001100 01  PRS-CALC-PARM.
001200     05  PRSP-GOAL-ACHIEVEMENT      PIC 9(03)V9(02).
001300     05  PRSP-SKILL-LEVEL           PIC 9(03)V9(02).
001400     05  PRSP-TEAMWORK              PIC 9(03)V9(02).
001500     05  PRSP-OVERALL-SCORE         PIC 9(03)V9(02).
001600     05  PRSP-RETURN-CODE           PIC 9(02) COMP-3 VALUE ZERO.
001700         88  PRSP-VALID                 VALUE ZERO.
001800         88  PRSP-METRIC-OUT-OF-RANGE   VALUE 04.
001900     05  PRSP-RETURN-ERROR-TEXT     PIC X(40).
002000     05  FILLER                     PIC X(08).
002100*****************************************************************
002200*  PRSP-RETURN-CODE 04 MEANS ONE OR MORE OF THE THREE METRICS  *
002300*  WAS OUTSIDE 0.00-100.00 - PRSSUB MUST REJECT THE REVIEW AND *
002400*  MUST NOT WRITE IT TO REVIEW-MASTER.                         *
002500*****************************************************************
